000100******************************************************************
000200** RECIPE MASTER RECORD LAYOUT
000300** ONE RECORD PER RECIPE.  RCP-MENU-ITEM-ID IS THE LOOKUP KEY
000400** USED TO FIND THE RECIPE, IF ANY, FOR AN ORDERED MENU ITEM.
000500** RCP-SERVING-SIZE IS CARRIED FOR REFERENCE ONLY -- IT IS NOT
000600** USED IN THE INGREDIENT-QUANTITY CALCULATION (SEE ORD1000
000700** PARAGRAPH 530-APPLY-INGREDIENT-DEDUCTION).
000800**
000900** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
001000******************************************************************
001050
001100 01  RECIPE-MASTER-RECORD.
001200     05  RCP-ID                       PIC 9(09).
001300     05  RCP-MENU-ITEM-ID              PIC 9(09).
001400     05  RCP-NAME                     PIC X(60).
001500     05  RCP-SERVING-SIZE              PIC 9(05).
001600     05  RCP-IS-ACTIVE                 PIC X(01).
001700         88  RECIPE-ACTIVE                    VALUE "Y".
001800         88  RECIPE-INACTIVE                  VALUE "N".
001900     05  FILLER                        PIC X(20).
