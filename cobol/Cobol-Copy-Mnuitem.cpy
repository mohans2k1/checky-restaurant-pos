000100******************************************************************
000200** MENU ITEM MASTER RECORD LAYOUT
000300** HELD FOR RECIPE LOOKUP CROSS-REFERENCE -- RCP-MENU-ITEM-ID
000400** KEYS BACK TO MI-ID.  PRICE ITSELF IS NOT RE-DERIVED BY ORD1000
000500** (SEE OI-UNIT-PRICE / OI-TOTAL-PRICE ON ORDER-ITEM-DETAIL-RECORD).
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800******************************************************************
000850
000900 01  MENU-ITEM-MASTER-RECORD.
001000     05  MI-ID                        PIC 9(09).
001100     05  MI-NAME                      PIC X(60).
001200     05  MI-PRICE                     PIC S9(8)V99 COMP-3.
001300     05  MI-IS-AVAILABLE               PIC X(01).
001400         88  MENU-ITEM-AVAILABLE              VALUE "Y".
001500         88  MENU-ITEM-NOT-AVAILABLE          VALUE "N".
001600     05  FILLER                        PIC X(20).
