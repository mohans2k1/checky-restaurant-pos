000100******************************************************************
000200** INVENTORY TRANSACTION REQUEST RECORD LAYOUT
000300** DRIVING INPUT FOR INV2000 -- ONE RECORD PER DIRECT STOCK-IN /
000400** STOCK-OUT / ADJUSTMENT / TRANSFER REQUEST.  IN THE ORIGINAL
000500** ON-LINE SYSTEM THESE ARRIVE ONE AT A TIME AS SERVICE CALLS;
000600** HERE THEY ARE BATCHED AS A SEQUENTIAL FILE, ONE PER CALL, IN
000700** ARRIVAL ORDER.
000800**
000900** 03-41  TLH  ORIGINAL LAYOUT, DIRECT-POST CONVERSION (CK-0041)
001000******************************************************************
001050
001100 01  INVENTORY-TRANSACTION-REQUEST-RECORD.
001200     05  ITR-INVENTORY-ITEM-ID        PIC 9(09).
001300     05  ITR-TXN-TYPE                  PIC X(10).
001400         88  ITR-STOCK-IN                      VALUE "STOCK_IN  ".
001500         88  ITR-STOCK-OUT                      VALUE "STOCK_OUT ".
001600         88  ITR-ADJUSTMENT                     VALUE "ADJUSTMENT".
001700         88  ITR-TRANSFER                       VALUE "TRANSFER  ".
001800     05  ITR-QUANTITY                  PIC S9(7)V9(3) COMP-3.
001900     05  ITR-UNIT-COST                 PIC S9(8)V99 COMP-3.
002000     05  ITR-UNIT-COST-PRESENT         PIC X(01).
002100         88  ITR-UNIT-COST-SUPPLIED            VALUE "Y".
002200     05  ITR-REFERENCE-NUMBER          PIC X(30).
002300     05  ITR-NOTES                     PIC X(80).
002400     05  FILLER                        PIC X(10).
