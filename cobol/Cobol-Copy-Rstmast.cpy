000100******************************************************************
000200** RESTAURANT RATE MASTER RECORD LAYOUT
000300** ONE RECORD PER TENANT RESTAURANT.  HOLDS THE TAX AND SERVICE
000400** CHARGE RATES ORD1000 APPLIES AGAINST AN ORDER'S SUBTOTAL.
000500**
000600** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000700******************************************************************
000750
000800 01  RESTAURANT-MASTER-RECORD.
000900     05  RST-ID                       PIC 9(09).
001000     05  RST-NAME                     PIC X(60).
001100     05  RST-RATES.
001200         10  RST-TAX-RATE              PIC S9(3)V9(4) COMP-3.
001300         10  RST-SERVICE-CHARGE-RATE   PIC S9(3)V9(4) COMP-3.
001400     05  RST-CURRENCY-CODE            PIC X(03).
001500     05  FILLER                        PIC X(10).
