000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  ORD3000 -- ORDER PRICING SUMMARY REPORT
000400*
000500*  READS THE PRICED ORDER FILE WRITTEN BY ORD1000 (ORDERS-OUT) AND
000600*  PRINTS ONE DETAIL LINE PER ORDER -- ORDER NUMBER, SUBTOTAL, TAX,
000700*  SERVICE CHARGE, TOTAL.  AT END OF REPORT PICKS UP ORD1000'S
000800*  CONTROL-TOTALS-OUT RECORD AND PRINTS THE RUN TOTALS LINE.  THIS
000900*  REPORT HAS ONE CONTROL LEVEL -- THE WHOLE RUN -- THERE IS NO
001000*  INTERMEDIATE BRANCH/TENANT BREAK.
001100*
001200*  CHANGE LOG.
001300*  87-04-02  RJT  ORIGINAL PROGRAM, PER TICKET CK-0034.
001400*  98-07-20  DKL  PAGE HEADING ADDED, LINE-COUNT/PAGE-COUNT
001500*                 CONTROL PER SHOP STANDARD.
001600*  99-11-22  RJT  Y2K REVIEW -- HEADING DATE IS 4-DIGIT
001700*                 YEAR, NO CHANGE REQUIRED.
001800*  00-02-08  DKL  RUN TOTALS LINE EXTENDED WITH THE THREE
001900*                 INGREDIENT-TRACKING COUNTS.
002000*  03-08-12  TLH  COLUMN WIDTHS ALIGNED TO THE CK-0041
002100*                 ORDER-RECORD REVISION.
002150*  04-11-08  TLH  DOLLAR COLUMN WIDTHS TRIMMED TO MATCH THE
002160*                 12-POSITION REPORT SPEC, RUN TOTALS LINE
002170*                 2 EXTENDED WITH THE INGREDIENT HOLD-TABLE
002180*                 OVERFLOW COUNT, CONTROL-TOTALS-IN WIDENED
002190*                 TO 87 BYTES TO MATCH ORD1000.  SEE TICKET
002195*                 CK-0057.
002200******************************************************************
002300 PROGRAM-ID.    ORD3000.
002400 AUTHOR.        R J TULLOCH.
002500 INSTALLATION.  CHECKY RESTAURANT SYSTEMS -- FOOD SERVICE DIV.
002600 DATE-WRITTEN.  04/02/1987.
002700 DATE-COMPILED.
002800 SECURITY.      UNCLASSIFIED.
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300*
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*
003700 INPUT-OUTPUT SECTION.
003800*
003900 FILE-CONTROL.
004000*
004100     SELECT PRICED-ORDERS-IN
004200                     ASSIGN TO "PRCORDIN"
004300                     ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500     SELECT CONTROL-TOTALS-IN
004600                     ASSIGN TO "CTLTOTIN"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900     SELECT ORDER-SUMMARY-RPT
005000                     ASSIGN TO "ORDSUMRY"
005100                     FILE STATUS IS ORDSUMRY-FILE-STATUS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  PRICED-ORDERS-IN.
005800*
005900 01  PRICED-ORDERS-IN-RECORD    PIC X(212).
006000*
006100 FD  CONTROL-TOTALS-IN.
006200*
006300 01  CONTROL-TOTALS-IN-RECORD   PIC X(087).
006400*
006500 FD  ORDER-SUMMARY-RPT.
006600*
006700 01  PRINT-AREA                 PIC X(132).
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  SWITCHES.
007200     05  PRICED-ORDERS-EOF-SWITCH    PIC X   VALUE "N".
007300         88  PRICED-ORDERS-EOF               VALUE "Y".
007400     05  FILLER                      PIC X(07).
007500*
007600 01  FILE-STATUS-FIELDS.
007700     05  ORDSUMRY-FILE-STATUS        PIC XX.
007800         88  ORDSUMRY-SUCCESSFUL             VALUE "00".
007900     05  FILLER                      PIC X(06).
008000*
008050*    PRINT PAGINATION COUNTERS -- NOT PART OF ANY RECORD LAYOUT,
008060*    SO CARRIED AS 77-LEVEL ITEMS RATHER THAN A 01 GROUP.
008100 77  PAGE-COUNT          PIC S9(3) COMP  VALUE ZERO.
008200 77  LINES-ON-PAGE       PIC S9(3) COMP  VALUE +55.
008300 77  LINE-COUNT          PIC S9(3) COMP  VALUE +99.
008400 77  SPACE-CONTROL       PIC S9    COMP.
008700*
008800     COPY "Cobol-Copy-Ordmast.cpy".
008900     COPY "Cobol-Copy-Ctltots.cpy".
009000*
009100*    RUN-TOTALS TRACE WORK FIELDS -- REDEFINED TO PICK OFF SIGN
009200*    AND DIGITS SO THE RUN TOTALS CAN ALSO BE TRACED TO SYSOUT,
009300*    FOR THE OPERATOR TO EYEBALL AGAINST THE PRINTED REPORT.
009400 01  SUBTOTAL-TRACE-WORK.
009500     05  SUBTOTAL-TRACE           PIC S9(9)V99.
009600 01  SUBTOTAL-TRACE-WORK-R REDEFINES SUBTOTAL-TRACE-WORK.
009700     05  SUBTOTAL-TRACE-SIGN      PIC X.
009800     05  SUBTOTAL-TRACE-DIGITS    PIC 9(10).
009900*
010000 01  TAX-TRACE-WORK.
010100     05  TAX-TRACE                PIC S9(9)V99.
010200 01  TAX-TRACE-WORK-R REDEFINES TAX-TRACE-WORK.
010300     05  TAX-TRACE-SIGN           PIC X.
010400     05  TAX-TRACE-DIGITS         PIC 9(10).
010500*
010600 01  TOTAL-TRACE-WORK.
010700     05  TOTAL-TRACE              PIC S9(9)V99.
010800 01  TOTAL-TRACE-WORK-R REDEFINES TOTAL-TRACE-WORK.
010900     05  TOTAL-TRACE-SIGN         PIC X.
011000     05  TOTAL-TRACE-DIGITS       PIC 9(10).
011100*
011200 01  HEADING-LINE-1.
011300     05  FILLER          PIC X(30)   VALUE
011400             "CHECKY RESTAURANT SYSTEMS    ".
011500     05  FILLER          PIC X(30)   VALUE
011600             "ORDER PRICING SUMMARY REPORT ".
011700     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
011800     05  HL1-PAGE-NUMBER PIC ZZZ9.
011900     05  FILLER          PIC X(56)   VALUE SPACE.
012000*
012100 01  HEADING-LINE-2.
012200     05  FILLER      PIC X(30)   VALUE "ORDER NUMBER                 ".
012300     05  FILLER      PIC X(14)   VALUE "     SUBTOTAL ".
012400     05  FILLER      PIC X(14)   VALUE "          TAX ".
012500     05  FILLER      PIC X(14)   VALUE "  SERVICE CHG ".
012600     05  FILLER      PIC X(14)   VALUE "        TOTAL ".
012700     05  FILLER      PIC X(46)   VALUE SPACE.
012800*
012900 01  ORDER-DETAIL-LINE.
013000     05  FILLER               PIC X(01)       VALUE SPACE.
013100     05  ODL-ORDER-NUMBER     PIC X(30).
013200     05  FILLER               PIC X(01)       VALUE SPACE.
013300     05  ODL-SUBTOTAL         PIC Z,ZZZ,ZZ9.99.
013400     05  FILLER               PIC X(01)       VALUE SPACE.
013500     05  ODL-TAX-AMOUNT       PIC Z,ZZZ,ZZ9.99.
013600     05  FILLER               PIC X(01)       VALUE SPACE.
013700     05  ODL-SERVICE-CHARGE   PIC Z,ZZZ,ZZ9.99.
013800     05  FILLER               PIC X(02)       VALUE SPACE.
013900     05  ODL-TOTAL-AMOUNT     PIC Z,ZZZ,ZZ9.99.
014000     05  FILLER               PIC X(48)       VALUE SPACE.
014100*
014200 01  RUN-TOTALS-LINE.
014300     05  FILLER               PIC X(01)       VALUE SPACE.
014400     05  FILLER               PIC X(11)       VALUE "RUN TOTALS ".
014500     05  RTL-ORDER-COUNT      PIC ZZZ,ZZ9.
014600     05  FILLER               PIC X(02)       VALUE SPACE.
014700     05  RTL-SUBTOTAL-SUM     PIC Z,ZZZ,ZZ9.99.
014800     05  FILLER               PIC X(01)       VALUE SPACE.
014900     05  RTL-TAX-SUM          PIC Z,ZZZ,ZZ9.99.
015000     05  FILLER               PIC X(01)       VALUE SPACE.
015100     05  RTL-SERVICE-SUM      PIC Z,ZZZ,ZZ9.99.
015200     05  FILLER               PIC X(01)       VALUE SPACE.
015300     05  RTL-TOTAL-SUM        PIC Z,ZZZ,ZZ9.99.
015400     05  FILLER               PIC X(60)       VALUE SPACE.
015500*
015600 01  RUN-TOTALS-LINE-2.
015700     05  FILLER               PIC X(01)       VALUE SPACE.
015800     05  FILLER               PIC X(19)       VALUE
015900             "  INGREDIENTS: DED ".
016000     05  RTL2-DEDUCTED-COUNT  PIC ZZZ,ZZ9.
016100     05  FILLER               PIC X(06)       VALUE " SKIP ".
016200     05  RTL2-SKIPPED-COUNT   PIC ZZZ,ZZ9.
016300     05  FILLER               PIC X(11)       VALUE " NO-RECIPE ".
016400     05  RTL2-NORECIPE-COUNT  PIC ZZZ,ZZ9.
016450     05  FILLER               PIC X(10)       VALUE " OVERFLOW ".
016480     05  RTL2-OVERFLOW-COUNT  PIC ZZZ,ZZ9.
016500     05  FILLER               PIC X(57)       VALUE SPACE.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 000-PREPARE-ORDER-SUMMARY.
017000*
017100     OPEN INPUT  PRICED-ORDERS-IN
017200                 CONTROL-TOTALS-IN
017300          OUTPUT ORDER-SUMMARY-RPT.
017400     PERFORM 100-FORMAT-HEADING.
017500     PERFORM 300-PRINT-ORDER-DETAIL
017600         WITH TEST AFTER
017700         UNTIL PRICED-ORDERS-EOF.
017800     PERFORM 500-PRINT-RUN-TOTALS.
017900     CLOSE PRICED-ORDERS-IN
018000           CONTROL-TOTALS-IN
018100           ORDER-SUMMARY-RPT.
018200     STOP RUN.
018300*
018400 100-FORMAT-HEADING.
018500*
018600     MOVE ZERO TO PAGE-COUNT.
018700*
018800 300-PRINT-ORDER-DETAIL.
018900*
019000     PERFORM 310-READ-PRICED-ORDER.
019100     IF NOT PRICED-ORDERS-EOF
019200         PERFORM 320-PRINT-ORDER-LINE
019300     END-IF.
019400*
019500 310-READ-PRICED-ORDER.
019600*
019700     READ PRICED-ORDERS-IN
019800         INTO ORDER-MASTER-RECORD
019900         AT END
020000             SET PRICED-ORDERS-EOF TO TRUE.
020100*
020200 320-PRINT-ORDER-LINE.
020300*
020400     IF LINE-COUNT > LINES-ON-PAGE
020500         PERFORM 330-PRINT-HEADING-LINES
020600     END-IF.
020700     MOVE ORD-NUMBER          TO ODL-ORDER-NUMBER.
020800     MOVE ORD-SUBTOTAL        TO ODL-SUBTOTAL.
020900     MOVE ORD-TAX-AMOUNT      TO ODL-TAX-AMOUNT.
021000     MOVE ORD-SERVICE-CHARGE  TO ODL-SERVICE-CHARGE.
021100     MOVE ORD-TOTAL-AMOUNT    TO ODL-TOTAL-AMOUNT.
021200     MOVE ORDER-DETAIL-LINE   TO PRINT-AREA.
021300     MOVE 1 TO SPACE-CONTROL.
021400     PERFORM 350-WRITE-REPORT-LINE.
021500*
021600 330-PRINT-HEADING-LINES.
021700*
021800     ADD 1 TO PAGE-COUNT.
021900     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
022000     MOVE HEADING-LINE-1 TO PRINT-AREA.
022100     PERFORM 340-WRITE-PAGE-TOP-LINE.
022200     MOVE HEADING-LINE-2 TO PRINT-AREA.
022300     MOVE 2 TO SPACE-CONTROL.
022400     PERFORM 350-WRITE-REPORT-LINE.
022500*
022600 340-WRITE-PAGE-TOP-LINE.
022700*
022800     WRITE PRINT-AREA AFTER ADVANCING PAGE.
022900     MOVE 1 TO LINE-COUNT.
023000*
023100 350-WRITE-REPORT-LINE.
023200*
023300     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
023400     IF NOT ORDSUMRY-SUCCESSFUL
023500         DISPLAY "WRITE ERROR ON ORDER-SUMMARY-RPT"
023600         DISPLAY "FILE STATUS CODE IS " ORDSUMRY-FILE-STATUS
023700     END-IF.
023800     ADD SPACE-CONTROL TO LINE-COUNT.
023900*
024000 500-PRINT-RUN-TOTALS.
024100*
024200     PERFORM 510-READ-CONTROL-TOTALS.
024300     MOVE CTL-ORDER-COUNT    TO RTL-ORDER-COUNT.
024400     MOVE CTL-SUBTOTAL-SUM   TO RTL-SUBTOTAL-SUM.
024500     MOVE CTL-TAX-SUM        TO RTL-TAX-SUM.
024600     MOVE CTL-SERVICE-SUM    TO RTL-SERVICE-SUM.
024700     MOVE CTL-TOTAL-SUM      TO RTL-TOTAL-SUM.
024800     MOVE RUN-TOTALS-LINE    TO PRINT-AREA.
024900     MOVE 2 TO SPACE-CONTROL.
025000     PERFORM 350-WRITE-REPORT-LINE.
025100     MOVE CTL-DEDUCTED-COUNT TO RTL2-DEDUCTED-COUNT.
025200     MOVE CTL-SKIPPED-COUNT  TO RTL2-SKIPPED-COUNT.
025300     MOVE CTL-NORECIPE-COUNT TO RTL2-NORECIPE-COUNT.
025350     MOVE CTL-OVERFLOW-COUNT TO RTL2-OVERFLOW-COUNT.
025400     MOVE RUN-TOTALS-LINE-2  TO PRINT-AREA.
025500     MOVE 1 TO SPACE-CONTROL.
025600     PERFORM 350-WRITE-REPORT-LINE.
025700     MOVE CTL-SUBTOTAL-SUM   TO SUBTOTAL-TRACE.
025800     MOVE CTL-TAX-SUM        TO TAX-TRACE.
025900     MOVE CTL-TOTAL-SUM      TO TOTAL-TRACE.
026000     DISPLAY "RUN TOTALS -- SUBTOTAL " SUBTOTAL-TRACE-DIGITS
026100         " TAX " TAX-TRACE-DIGITS
026200         " TOTAL " TOTAL-TRACE-DIGITS.
026300*
026400 510-READ-CONTROL-TOTALS.
026500*
026600     READ CONTROL-TOTALS-IN
026700         INTO CONTROL-TOTALS-RECORD
026800         AT END
026900             INITIALIZE CONTROL-TOTALS-RECORD.
