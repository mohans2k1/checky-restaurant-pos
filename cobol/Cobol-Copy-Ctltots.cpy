000100******************************************************************
000200** CONTROL TOTALS RECORD LAYOUT
000300** ONE RECORD PER RUN, WRITTEN BY ORD1000 AT END-OF-JOB AND READ
000400** BY ORD3000 TO PRODUCE THE RUN TOTALS LINE OF THE ORDER SUMMARY
000500** REPORT.  LAYOUT MUST STAY IN STEP WITH ORD1000 PARAGRAPH
000600** 800-WRITE-CONTROL-TOTALS.
000700**
000800** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000850** 04-57  TLH  ADDED CTL-OVERFLOW-COUNT PER TICKET CK-0057
000900******************************************************************
000950
001000 01  CONTROL-TOTALS-RECORD.
001100     05  CTL-ORDER-COUNT               PIC 9(07).
001200     05  CTL-SUBTOTAL-SUM              PIC S9(9)V99.
001300     05  CTL-TAX-SUM                   PIC S9(9)V99.
001400     05  CTL-SERVICE-SUM               PIC S9(9)V99.
001500     05  CTL-TOTAL-SUM                 PIC S9(9)V99.
001600     05  CTL-DEDUCTED-COUNT            PIC 9(07).
001700     05  CTL-SKIPPED-COUNT             PIC 9(07).
001800     05  CTL-NORECIPE-COUNT            PIC 9(07).
001850     05  CTL-OVERFLOW-COUNT            PIC 9(07).
001900     05  FILLER                        PIC X(08).
