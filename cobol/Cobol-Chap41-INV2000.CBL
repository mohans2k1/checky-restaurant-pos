000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  INV2000 -- DIRECT INVENTORY STOCK TRANSACTION POSTING
000400*
000500*  POSTS ONE INVENTORY-TRANSACTION-REQUEST-RECORD AT A TIME
000600*  AGAINST THE INVENTORY-ITEMS-MASTER.  COVERS THE FOUR DIRECT
000700*  POSTING CALLS -- STOCK_IN, STOCK_OUT, ADJUSTMENT, TRANSFER --
000800*  THAT DO NOT ARISE FROM AN ORDER (SEE ORD1000 FOR THE
000900*  RECIPE-DRIVEN STOCK_OUT POSTINGS).  RUNS AHEAD OF ORD1000 IN
001000*  THE NIGHTLY CYCLE SO THE MASTER IS REPLENISHED/ADJUSTED
001100*  BEFORE ORDERS CONSUME AGAINST IT.
001200*
001300*  CHANGE LOG.
001400*  87-03-22  RJT  ORIGINAL PROGRAM, STOCK_IN/STOCK_OUT ONLY,
001500*                 PER TICKET CK-0033.
001600*  98-06-30  DKL  ADJUSTMENT TRANSACTION TYPE ADDED.
001700*  98-09-14  RJT  TRANSFER TYPE ADDED -- STOCK LEVEL NOT
001800*                 CHANGED, PER SPEC FROM DEV GROUP.
001900*  99-01-11  RJT  HARD-REJECT STOCK_OUT ON SHORT STOCK
002000*                 (CK-0112) -- NO WRITE, UNLIKE THE SOFT
002100*                 SKIP USED IN ORD1000.
002200*  99-11-22  RJT  Y2K REVIEW -- NO DATE FIELDS HANDLED BY
002300*                 THIS PROGRAM, NO CHANGE REQUIRED.
002400*  00-02-08  DKL  TOTAL-COST COMPUTED ONLY WHEN CALLER
002500*                 SUPPLIES A UNIT COST.
002600*  01-09-14  CMS  CONVERTED INVENTORY-ITEMS-MASTER TO
002700*                 RELATIVE ORGANIZATION (WAS ISAM).
002800*  03-08-12  TLH  REJECT-REASON DIAGNOSTICS SPLIT INTO
002900*                 SEPARATE PARAGRAPHS PER CK-0041.
003000******************************************************************
003100 PROGRAM-ID.    INV2000.
003200 AUTHOR.        R J TULLOCH.
003300 INSTALLATION.  CHECKY RESTAURANT SYSTEMS -- FOOD SERVICE DIV.
003400 DATE-WRITTEN.  03/22/1987.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED.
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800*
004900     SELECT INVENTORY-TRANSACTIONS-IN
005000                     ASSIGN TO "INVTRNIN"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300     SELECT INVENTORY-ITEMS-MASTER
005400                     ASSIGN TO "INVMASTR"
005500                     ORGANIZATION IS RELATIVE
005600                     ACCESS IS RANDOM
005700                     RELATIVE KEY IS INVMASTR-RR-NUMBER
005800                     FILE STATUS IS INVMASTR-FILE-STATUS.
005900*
006000     SELECT INVENTORY-TRANSACTIONS-OUT
006100                     ASSIGN TO "INVTRNOT"
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS INVTRNOT-FILE-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  INVENTORY-TRANSACTIONS-IN.
007000*
007100 01  INVENTORY-TRANSACTIONS-IN-RECORD   PIC X(152).
007200*
007300 FD  INVENTORY-ITEMS-MASTER.
007400*
007500 01  INVENTORY-ITEMS-MASTER-RECORD      PIC X(164).
007600*
007700 FD  INVENTORY-TRANSACTIONS-OUT.
007800*
007900 01  INVENTORY-TRANSACTIONS-OUT-RECORD  PIC X(199).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  SWITCHES.
008400     05  REQUESTS-EOF-SWITCH             PIC X   VALUE "N".
008500         88  REQUESTS-EOF                        VALUE "Y".
008600     05  INVENTORY-ITEM-FOUND-SWITCH     PIC X   VALUE "N".
008700         88  INVENTORY-ITEM-FOUND                VALUE "Y".
008800     05  TRANSACTION-REJECTED-SWITCH  PIC X   VALUE "N".
008900         88  TRANSACTION-REJECTED                VALUE "Y".
009000     05  FILLER                          PIC X(05).
009100*
009200 01  FILE-STATUS-FIELDS.
009300     05  INVMASTR-FILE-STATUS            PIC XX.
009400         88  INVMASTR-SUCCESSFUL                 VALUE "00".
009500     05  INVTRNOT-FILE-STATUS            PIC XX.
009600         88  INVTRNOT-SUCCESSFUL                 VALUE "00".
009700     05  FILLER                          PIC X(06).
009800*
009900 01  KEY-FIELDS.
010000     05  INVMASTR-RR-NUMBER              PIC 9(09).
010100     05  FILLER                          PIC X(07).
010200*
010250*    STANDALONE SEQUENCE AND RUN COUNTERS -- NOT PART OF ANY
010260*    RECORD LAYOUT, SO CARRIED AS 77-LEVEL ITEMS.
010300 77  TXN-SEQUENCE-NUMBER          PIC 9(09) COMP.
010400 77  REQUEST-COUNT                PIC 9(07) COMP.
010500 77  POSTED-COUNT                 PIC 9(07) COMP.
010600 77  REJECTED-COUNT                PIC 9(07) COMP.
011400*
011500     COPY "Cobol-Copy-Invreq.cpy".
011600     COPY "Cobol-Copy-Invmast.cpy".
011700     COPY "Cobol-Copy-Invtxn.cpy".
011800*
011900 01  TXN-NUMBER-KEY.
012000     05  TNK-COMBINED                 PIC 9(18).
012100*
012200 01  TXN-NUMBER-KEY-R REDEFINES TXN-NUMBER-KEY.
012300     05  TNK-TENANT                   PIC 9(09).
012400     05  TNK-SEQUENCE                 PIC 9(09).
012500*
012600 01  REQUESTED-QTY-WORK.
012700     05  REQUESTED-QTY                PIC S9(7)V9(3).
012800*
012900 01  REQUESTED-QTY-WORK-R REDEFINES REQUESTED-QTY-WORK.
013000     05  REQUESTED-QTY-SIGN           PIC X.
013100     05  REQUESTED-QTY-DIGITS         PIC 9(9).
013200*
013300 01  AVAILABLE-STOCK-WORK.
013400     05  AVAILABLE-STOCK              PIC S9(7)V9(3).
013500*
013600 01  AVAILABLE-STOCK-WORK-R REDEFINES AVAILABLE-STOCK-WORK.
013700     05  AVAILABLE-STOCK-SIGN         PIC X.
013800     05  AVAILABLE-STOCK-DIGITS       PIC 9(9).
013900*
014000 PROCEDURE DIVISION.
014100*
014200 000-POST-INVENTORY-TRANSACTIONS.
014300*
014400     OPEN INPUT  INVENTORY-TRANSACTIONS-IN
014500          I-O    INVENTORY-ITEMS-MASTER
014600          OUTPUT INVENTORY-TRANSACTIONS-OUT.
014700     PERFORM 210-READ-REQUEST-RECORD.
014800     PERFORM 300-POST-ONE-TRANSACTION
014900         UNTIL REQUESTS-EOF.
015000     DISPLAY "INV2000 -- REQUESTS READ    " REQUEST-COUNT.
015100     DISPLAY "INV2000 -- TRANSACTIONS POSTED " POSTED-COUNT.
015200     DISPLAY "INV2000 -- TRANSACTIONS REJECTED " REJECTED-COUNT.
015300     CLOSE INVENTORY-TRANSACTIONS-IN
015400           INVENTORY-ITEMS-MASTER
015500           INVENTORY-TRANSACTIONS-OUT.
015600     STOP RUN.
015700*
015800 210-READ-REQUEST-RECORD.
015900*
016000     READ INVENTORY-TRANSACTIONS-IN
016100         INTO INVENTORY-TRANSACTION-REQUEST-RECORD
016200         AT END
016300             SET REQUESTS-EOF TO TRUE.
016400*
016500 300-POST-ONE-TRANSACTION.
016600*
016700     ADD 1 TO REQUEST-COUNT.
016800     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
016900     PERFORM 310-LOOKUP-INVENTORY-ITEM.
017000     IF INVENTORY-ITEM-FOUND
017100         PERFORM 320-APPLY-MOVEMENT
017200         IF NOT TRANSACTION-REJECTED
017300             PERFORM 345-COMPUTE-TOTAL-COST
017400             PERFORM 340-BUILD-TXN-NUMBER
017500             PERFORM 350-WRITE-TRANSACTION-OUT
017600             PERFORM 360-REWRITE-INVENTORY-ITEM
017700             ADD 1 TO POSTED-COUNT
017800         END-IF
017900     ELSE
018000         PERFORM 330-REJECT-ITEM-NOT-FOUND
018100     END-IF.
018200     PERFORM 210-READ-REQUEST-RECORD.
018300*
018400 310-LOOKUP-INVENTORY-ITEM.
018500*
018600     MOVE "Y" TO INVENTORY-ITEM-FOUND-SWITCH.
018700     MOVE ITR-INVENTORY-ITEM-ID TO INVMASTR-RR-NUMBER.
018800     READ INVENTORY-ITEMS-MASTER
018900         INTO INVENTORY-ITEM-MASTER-RECORD
019000         INVALID KEY
019100             MOVE "N" TO INVENTORY-ITEM-FOUND-SWITCH
019200     END-READ.
019300*
019400 320-APPLY-MOVEMENT.
019500*
019600     MOVE INV-ID TO TXN-INVENTORY-ITEM-ID.
019700     MOVE ITR-QUANTITY TO TXN-QUANTITY.
019800     MOVE ITR-UNIT-COST TO TXN-UNIT-COST.
019900     MOVE ITR-REFERENCE-NUMBER TO TXN-REFERENCE-NUMBER.
020000     MOVE ITR-NOTES TO TXN-NOTES.
020100     MOVE INV-CURRENT-STOCK TO TXN-PREVIOUS-STOCK.
020200     EVALUATE TRUE
020300         WHEN ITR-STOCK-IN
020400             ADD ITR-QUANTITY TO INV-CURRENT-STOCK
020500             SET TXN-STOCK-IN TO TRUE
020600         WHEN ITR-STOCK-OUT
020700             IF INV-CURRENT-STOCK < ITR-QUANTITY
020800                 PERFORM 332-REJECT-INSUFFICIENT-STOCK
020900             ELSE
021000                 SUBTRACT ITR-QUANTITY FROM INV-CURRENT-STOCK
021100                 SET TXN-STOCK-OUT TO TRUE
021200             END-IF
021300         WHEN ITR-ADJUSTMENT
021400             ADD ITR-QUANTITY TO INV-CURRENT-STOCK
021500             SET TXN-ADJUSTMENT TO TRUE
021600         WHEN ITR-TRANSFER
021700             SET TXN-TRANSFER TO TRUE
021800         WHEN OTHER
021900             PERFORM 334-REJECT-INVALID-TYPE
022000     END-EVALUATE.
022100     MOVE INV-CURRENT-STOCK TO TXN-NEW-STOCK.
022200*
022300 330-REJECT-ITEM-NOT-FOUND.
022400*
022500     DISPLAY "INV2000 -- ITEM NOT FOUND, ID "
022600         ITR-INVENTORY-ITEM-ID.
022700     ADD 1 TO REJECTED-COUNT.
022800     SET TRANSACTION-REJECTED TO TRUE.
022900*
023000 332-REJECT-INSUFFICIENT-STOCK.
023100*
023200     MOVE ITR-QUANTITY TO REQUESTED-QTY.
023300     MOVE INV-CURRENT-STOCK TO AVAILABLE-STOCK.
023400     DISPLAY "INV2000 -- INSUFFICIENT STOCK, ITEM "
023500         INV-ID " NEEDED " REQUESTED-QTY-DIGITS
023600         " AVAILABLE " AVAILABLE-STOCK-DIGITS.
023700     ADD 1 TO REJECTED-COUNT.
023800     SET TRANSACTION-REJECTED TO TRUE.
023900*
024000 334-REJECT-INVALID-TYPE.
024100*
024200     DISPLAY "INV2000 -- INVALID TXN TYPE, ITEM "
024300         INV-ID " TYPE " ITR-TXN-TYPE.
024400     ADD 1 TO REJECTED-COUNT.
024500     SET TRANSACTION-REJECTED TO TRUE.
024600*
024700 340-BUILD-TXN-NUMBER.
024800*
024900     ADD 1 TO TXN-SEQUENCE-NUMBER.
025000     MOVE INV-TENANT-ID TO TNK-TENANT.
025100     MOVE TXN-SEQUENCE-NUMBER TO TNK-SEQUENCE.
025200     STRING "INV-" DELIMITED BY SIZE
025300             TNK-TENANT DELIMITED BY SIZE
025400             "-" DELIMITED BY SIZE
025500             TNK-SEQUENCE DELIMITED BY SIZE
025600         INTO TXN-NUMBER.
025700*
025800 345-COMPUTE-TOTAL-COST.
025900*
026000     IF ITR-UNIT-COST-SUPPLIED
026100         COMPUTE TXN-TOTAL-COST ROUNDED
026200             = TXN-UNIT-COST * TXN-QUANTITY
026300             ON SIZE ERROR
026400                 MOVE ZERO TO TXN-TOTAL-COST
026500         END-COMPUTE
026600     ELSE
026700         MOVE ZERO TO TXN-TOTAL-COST
026800     END-IF.
026900*
027000 350-WRITE-TRANSACTION-OUT.
027100*
027200     WRITE INVENTORY-TRANSACTIONS-OUT-RECORD
027300         FROM INVENTORY-TRANSACTION-RECORD.
027400     IF NOT INVTRNOT-SUCCESSFUL
027500         DISPLAY "INV2000 -- WRITE ERROR ON INVTRNOT, ITEM "
027600             TXN-INVENTORY-ITEM-ID
027700         DISPLAY "FILE STATUS CODE IS " INVTRNOT-FILE-STATUS
027800     END-IF.
027900*
028000 360-REWRITE-INVENTORY-ITEM.
028100*
028200     REWRITE INVENTORY-ITEMS-MASTER-RECORD
028300         FROM INVENTORY-ITEM-MASTER-RECORD.
028400     IF NOT INVMASTR-SUCCESSFUL
028500         DISPLAY "INV2000 -- REWRITE ERROR ON INVMASTR, ITEM "
028600             INV-ID
028700         DISPLAY "FILE STATUS CODE IS " INVMASTR-FILE-STATUS
028800     END-IF.
