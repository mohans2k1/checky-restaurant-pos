000100******************************************************************
000200** ORDER MASTER RECORD LAYOUT
000300** ONE RECORD PER ORDER HEADER.  CARRIES THE ORDER'S PRICING
000400** TOTALS AS COMPUTED BY ORD1000 -- SUBTOTAL, TAX, SERVICE
000500** CHARGE, DISCOUNT AND GRAND TOTAL.
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800** 03-41  TLH  ADDED ORD-PAYMENT-STATUS PER TICKET CK-0041
000900******************************************************************
000950
001000 01  ORDER-MASTER-RECORD.
001100     05  ORD-ID                      PIC 9(09).
001200     05  ORD-TENANT-ID                PIC 9(09).
001300     05  ORD-NUMBER                   PIC X(30).
001400     05  ORD-TYPE                     PIC X(08).
001500         88  DINE-IN-ORDER                    VALUE "DINE_IN ".
001600         88  TAKEAWAY-ORDER                   VALUE "TAKEAWAY".
001700         88  DELIVERY-ORDER                   VALUE "DELIVERY".
001800     05  ORD-STATUS                   PIC X(09).
001900         88  ORDER-PENDING                     VALUE "PENDING  ".
002000         88  ORDER-CONFIRMED                    VALUE "CONFIRMED".
002100         88  ORDER-PREPARING                    VALUE "PREPARING".
002200         88  ORDER-READY                        VALUE "READY    ".
002300         88  ORDER-SERVED                       VALUE "SERVED   ".
002400         88  ORDER-CANCELLED                    VALUE "CANCELLED".
002500     05  ORD-TABLE-NUMBER              PIC X(10).
002600     05  ORD-CUSTOMER-INFORMATION.
002700         10  ORD-CUSTOMER-NAME         PIC X(40).
002800         10  ORD-CUSTOMER-PHONE        PIC X(20).
002900     05  ORD-PRICING-TOTALS.
003000         10  ORD-SUBTOTAL              PIC S9(8)V99 COMP-3.
003100         10  ORD-TAX-AMOUNT            PIC S9(8)V99 COMP-3.
003200         10  ORD-SERVICE-CHARGE        PIC S9(8)V99 COMP-3.
003300         10  ORD-DISCOUNT-AMOUNT       PIC S9(8)V99 COMP-3.
003400         10  ORD-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
003500     05  ORD-PAYMENT-METHOD            PIC X(20).
003600     05  ORD-PAYMENT-STATUS            PIC X(08).
003700         88  PAYMENT-PENDING                   VALUE "PENDING ".
003800         88  PAYMENT-PAID                       VALUE "PAID    ".
003900         88  PAYMENT-FAILED                     VALUE "FAILED  ".
004000         88  PAYMENT-REFUNDED                   VALUE "REFUNDED".
004100     05  FILLER                        PIC X(19).
