000100******************************************************************
000200** INVENTORY TRANSACTION RECORD LAYOUT
000300** OUTPUT / POSTING RECORD -- APPEND-ONLY LOG.  WRITTEN BY BOTH
000400** ORD1000 (ALWAYS TXN-TYPE STOCK_OUT, RECIPE-DRIVEN) AND INV2000
000500** (STOCK_IN/STOCK_OUT/ADJUSTMENT/TRANSFER, DIRECTLY POSTED).
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800******************************************************************
000850
000900 01  INVENTORY-TRANSACTION-RECORD.
001000     05  TXN-NUMBER                   PIC X(30).
001100     05  TXN-INVENTORY-ITEM-ID         PIC 9(09).
001200     05  TXN-TYPE                      PIC X(10).
001300         88  TXN-STOCK-IN                      VALUE "STOCK_IN  ".
001400         88  TXN-STOCK-OUT                      VALUE "STOCK_OUT ".
001500         88  TXN-ADJUSTMENT                     VALUE "ADJUSTMENT".
001600         88  TXN-TRANSFER                       VALUE "TRANSFER  ".
001700         88  TXN-RETURN                         VALUE "RETURN    ".
001800         88  TXN-DAMAGED                        VALUE "DAMAGED   ".
001900         88  TXN-EXPIRED                        VALUE "EXPIRED   ".
002000     05  TXN-MOVEMENT.
002100         10  TXN-QUANTITY              PIC S9(7)V9(3) COMP-3.
002200         10  TXN-UNIT-COST             PIC S9(8)V99 COMP-3.
002300         10  TXN-TOTAL-COST            PIC S9(8)V99 COMP-3.
002400         10  TXN-PREVIOUS-STOCK        PIC S9(7)V9(3) COMP-3.
002500         10  TXN-NEW-STOCK             PIC S9(7)V9(3) COMP-3.
002600     05  TXN-REFERENCE-NUMBER          PIC X(30).
002700     05  TXN-NOTES                     PIC X(80).
002800     05  FILLER                        PIC X(10).
