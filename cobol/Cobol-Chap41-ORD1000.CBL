000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     ORD1000.
000400 AUTHOR.         R J TULLOCH.
000500 INSTALLATION.   CHECKY RESTAURANT SYSTEMS -- FOOD SERVICE DIV.
000600 DATE-WRITTEN.   02/17/1987.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*  ORD1000  --  NIGHTLY ORDER PRICING / RECIPE INVENTORY RUN
001200*
001300*  READS A BATCH OF ORDER HEADERS (ORDERS-IN) WITH THEIR LINE
001400*  ITEMS (ORDER-ITEMS-IN), PRICES EACH ORDER AGAINST THE OWNING
001500*  RESTAURANT'S TAX AND SERVICE CHARGE RATE, AND THEN WALKS EACH
001600*  LINE ITEM'S RECIPE (IF ANY) TO POST STOCK-OUT TRANSACTIONS
001700*  AGAINST INVENTORY-ITEMS-MASTER.  REPLACES THE OLD ON-LINE
001800*  PRICING SCREEN -- SEE TICKET CK-0041.
001900*
002000*  CHANGE LOG.
002100*
002200*  87-02-17  RJT  ORIGINAL PROGRAM.  CONVERTED FROM THE ON-LINE
002300*                 ORDER PRICING SCREEN SO PRICING CAN RUN AS A
002400*                 NIGHTLY BATCH AGAINST THE DAY'S ORDER FILE.
002500*  98-03-04  RJT  ADDED RECIPE-DRIVEN INVENTORY DEDUCTION PER
002600*                 REQUEST FROM KITCHEN OPS (R. PATEL).
002700*  98-03-19  RJT  CORRECTED SERVICE CHARGE ROUNDING -- WAS
002800*                 TRUNCATING INSTEAD OF ROUNDING HALF UP.
002900*  98-06-30  DKL  ADDED INVENTORY-ITEMS-OUT SNAPSHOT DUMP SO
003000*                 MORNING CRON CAN REFRESH THE REPORTING COPY.
003100*  99-01-11  RJT  SKIP INGREDIENT DEDUCTION WHEN STOCK IS SHORT
003200*                 RATHER THAN ABORT THE ORDER -- TICKET CK-0112.
003300*  99-11-22  RJT  Y2K REVIEW OF THIS PROGRAM -- NO TWO-DIGIT YEAR
003400*                 FIELDS ARE CARRIED OR COMPARED HERE.  OK AS IS.
003500*  00-02-08  DKL  CONTROL TOTALS NOW INCLUDE THE NO-RECIPE COUNT
003600*                 FOR THE MONTH-END RECONCILIATION REPORT.
003700*  01-09-14  CMS  RELATIVE-ORGANIZED MASTERS REPLACED THE OLD
003800*                 VSAM-STYLE LOOKUP TABLES ON CONVERSION TO THE
003900*                 NEW HARDWARE -- SEE REL4000 FOR THE PATTERN.
004310*  04-11-08  TLH  ORDER-ITEM-HOLD-TABLE WIDENED FROM 50 TO 200
004320*                 ENTRIES AND AN OVERFLOW COUNT ADDED -- AUDIT
004330*                 FOUND LARGE CATERING ORDERS SILENTLY LOSING
004340*                 INGREDIENT DEDUCTIONS PAST THE 50TH LINE ITEM.
004350*                 SEE TICKET CK-0057.
004400*
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700*
005800     SELECT ORDERS-IN             ASSIGN TO "ORDERSIN"
005900                                   ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT ORDER-ITEMS-IN        ASSIGN TO "ORDITMIN"
006100                                   ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT RECIPE-INGREDIENTS-IN ASSIGN TO "RCPINGIN"
006300                                   ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT RESTAURANTS-MASTER    ASSIGN TO "RSTMASTR"
006500                                   ORGANIZATION IS RELATIVE
006600                                   ACCESS IS RANDOM
006700                                   RELATIVE KEY IS RSTMASTR-RR-NUMBER
006800                                   FILE STATUS IS RSTMASTR-FILE-STATUS.
006900     SELECT MENU-ITEMS-MASTER     ASSIGN TO "MENMASTR"
007000                                   ORGANIZATION IS RELATIVE
007100                                   ACCESS IS RANDOM
007200                                   RELATIVE KEY IS MENMASTR-RR-NUMBER
007300                                   FILE STATUS IS MENMASTR-FILE-STATUS.
007400     SELECT RECIPES-MASTER        ASSIGN TO "RCPMASTR"
007500                                   ORGANIZATION IS RELATIVE
007600                                   ACCESS IS RANDOM
007700                                   RELATIVE KEY IS RCPMASTR-RR-NUMBER
007800                                   FILE STATUS IS RCPMASTR-FILE-STATUS.
007900     SELECT INVENTORY-ITEMS-MASTER ASSIGN TO "INVMASTR"
008000                                   ORGANIZATION IS RELATIVE
008100                                   ACCESS IS DYNAMIC
008200                                   RELATIVE KEY IS INVMASTR-RR-NUMBER
008300                                   FILE STATUS IS INVMASTR-FILE-STATUS.
008400     SELECT ORDERS-OUT            ASSIGN TO "ORDERSOT"
008500                                   ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT INVENTORY-TRANSACTIONS-OUT
008700                                   ASSIGN TO "INVTXNOT"
008800                                   ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT INVENTORY-ITEMS-OUT   ASSIGN TO "INVMSTOT"
009000                                   ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT CONTROL-TOTALS-OUT    ASSIGN TO "CTLTOTOT"
009200                                   ORGANIZATION IS LINE SEQUENTIAL.
009300*
009400 DATA DIVISION.
009500*
009600 FILE SECTION.
009700*
009800 FD  ORDERS-IN.
009900*
010000 01  ORDERS-IN-RECORD            PIC X(212).
010100*
010200 FD  ORDER-ITEMS-IN.
010300*
010400 01  ORDER-ITEMS-IN-RECORD       PIC X(061).
010500*
010600 FD  RECIPE-INGREDIENTS-IN.
010700*
010800 01  RECIPE-INGREDIENTS-IN-RECORD    PIC X(042).
010900*
011000 FD  RESTAURANTS-MASTER.
011100*
011200 01  RESTAURANTS-MASTER-RECORD   PIC X(090).
011300*
011400 FD  MENU-ITEMS-MASTER.
011500*
011600 01  MENU-ITEMS-MASTER-RECORD    PIC X(096).
011700*
011800 FD  RECIPES-MASTER.
011900*
012000 01  RECIPES-MASTER-RECORD       PIC X(104).
012100*
012200 FD  INVENTORY-ITEMS-MASTER.
012300*
012400 01  INVENTORY-ITEMS-MASTER-RECORD    PIC X(164).
012500*
012600 FD  ORDERS-OUT.
012700*
012800 01  ORDERS-OUT-RECORD           PIC X(212).
012900*
013000 FD  INVENTORY-TRANSACTIONS-OUT.
013100*
013200 01  INVENTORY-TRANSACTIONS-OUT-RECORD    PIC X(199).
013300*
013400 FD  INVENTORY-ITEMS-OUT.
013500*
013600 01  INVENTORY-ITEMS-OUT-RECORD  PIC X(164).
013700*
013800 FD  CONTROL-TOTALS-OUT.
013900*
014000 01  CONTROL-TOTALS-OUT-RECORD   PIC X(087).
014100*
014200 WORKING-STORAGE SECTION.
014300*
014400 01  SWITCHES.
014500     05  ORDERS-EOF-SWITCH            PIC X    VALUE "N".
014600         88  ORDERS-EOF                        VALUE "Y".
014700     05  ORDER-ITEM-EOF-SWITCH        PIC X    VALUE "N".
014800         88  ORDER-ITEM-EOF                     VALUE "Y".
014900     05  RESTAURANT-FOUND-SWITCH      PIC X    VALUE "N".
015000         88  RESTAURANT-FOUND                   VALUE "Y".
015100     05  MENU-ITEM-FOUND-SWITCH       PIC X    VALUE "N".
015200         88  MENU-ITEM-FOUND                    VALUE "Y".
015300     05  RECIPE-FOUND-SWITCH          PIC X    VALUE "N".
015400         88  RECIPE-FOUND                       VALUE "Y".
015500     05  INVENTORY-ITEM-FOUND-SWITCH  PIC X    VALUE "N".
015600         88  INVENTORY-ITEM-FOUND               VALUE "Y".
015700     05  INGREDIENT-GROUP-EOF-SWITCH  PIC X    VALUE "N".
015800         88  INGREDIENT-GROUP-EOF               VALUE "Y".
015900     05  INVENTORY-DUMP-EOF-SWITCH    PIC X    VALUE "N".
016000         88  INVENTORY-DUMP-EOF                 VALUE "Y".
016050     05  FILLER                       PIC X(08).
016100*
016200 01  FILE-STATUS-FIELDS.
016300     05  RSTMASTR-FILE-STATUS    PIC XX.
016400         88  RSTMASTR-SUCCESSFUL          VALUE "00".
016500     05  MENMASTR-FILE-STATUS    PIC XX.
016600         88  MENMASTR-SUCCESSFUL          VALUE "00".
016700     05  RCPMASTR-FILE-STATUS    PIC XX.
016800         88  RCPMASTR-SUCCESSFUL          VALUE "00".
016900     05  INVMASTR-FILE-STATUS    PIC XX.
017000         88  INVMASTR-SUCCESSFUL          VALUE "00".
017100     05  ORDEROUT-FILE-STATUS    PIC XX.
017200         88  ORDEROUT-SUCCESSFUL          VALUE "00".
017250     05  FILLER                  PIC X(06).
017300*
017400 01  KEY-FIELDS.
017500     05  RSTMASTR-RR-NUMBER      PIC 9(09).
017600     05  MENMASTR-RR-NUMBER      PIC 9(09).
017700     05  RCPMASTR-RR-NUMBER      PIC 9(09).
017800     05  INVMASTR-RR-NUMBER      PIC 9(09).
017850     05  FILLER                  PIC X(04).
017900*
017950*    STANDALONE SEQUENCE COUNTERS -- NOT PART OF ANY RECORD LAYOUT,
017960*    SO CARRIED AS 77-LEVEL ITEMS RATHER THAN A 01 GROUP.
018000 77  TXN-SEQUENCE-NUMBER       PIC 9(09) COMP VALUE ZERO.
018100 77  INGREDIENT-TABLE-COUNT    PIC 9(03) COMP VALUE ZERO.
018300*
018400 01  CURRENT-ORDER-ITEM.
018500     05  CURRENT-MENU-ITEM-ID      PIC 9(09).
018600     05  CURRENT-ORDER-QTY         PIC 9(05).
018650     05  FILLER                       PIC X(06).
018700*
018800     COPY "Cobol-Copy-Ordmast.cpy".
018900     COPY "Cobol-Copy-Orditem.cpy".
019000     COPY "Cobol-Copy-Rstmast.cpy".
019100     COPY "Cobol-Copy-Mnuitem.cpy".
019200     COPY "Cobol-Copy-Rcpmast.cpy".
019300     COPY "Cobol-Copy-Rcpingr.cpy".
019400     COPY "Cobol-Copy-Invmast.cpy".
019500     COPY "Cobol-Copy-Invtxn.cpy".
019600*
019700 01  ORDER-ITEM-HOLD-TABLE.
019800     05  OI-HOLD-ENTRY OCCURS 200 TIMES
019900                        INDEXED BY OI-HOLD-INDEX.
020000         10  OIH-MENU-ITEM-ID     PIC 9(09).
020100         10  OIH-QUANTITY         PIC 9(05).
020150         10  FILLER               PIC X(02).
020200*
020300*    COMPOSITE TRANSACTION NUMBER KEY -- SPLIT INTO TENANT AND
020400*    SEQUENCE PORTIONS FOR THE STRING INTO TXN-NUMBER, BELOW.
020500 01  TXN-NUMBER-KEY.
020600     05  TNK-COMBINED         PIC 9(18).
020700 01  TXN-NUMBER-KEY-R REDEFINES TXN-NUMBER-KEY.
020800     05  TNK-TENANT           PIC 9(09).
020900     05  TNK-SEQUENCE         PIC 9(09).
021000*
021100*    NEEDED-QUANTITY WORK FIELD -- REDEFINED TO PICK OFF THE SIGN
021200*    AND DIGIT STRING FOR THE INSUFFICIENT-STOCK LOG LINE.
021300 01  NEEDED-QTY-WORK.
021400     05  NEEDED-QTY           PIC S9(7)V9(3).
021500 01  NEEDED-QTY-WORK-R REDEFINES NEEDED-QTY-WORK.
021600     05  NEEDED-QTY-SIGN      PIC X.
021700     05  NEEDED-QTY-DIGITS    PIC 9(9).
021800*
021900*    CONTROL TOTALS LINE -- CARRIED AS NAMED FIELDS FOR THE
022000*    ACCUMULATION ARITHMETIC, REDEFINED AS ONE RAW STRING FOR
022100*    THE WRITE TO CONTROL-TOTALS-OUT.
022200 01  CONTROL-TOTALS-LINE.
022300     05  CTL-ORDER-COUNT         PIC 9(07).
022400     05  CTL-SUBTOTAL-SUM        PIC S9(9)V99.
022500     05  CTL-TAX-SUM             PIC S9(9)V99.
022600     05  CTL-SERVICE-SUM         PIC S9(9)V99.
022700     05  CTL-TOTAL-SUM           PIC S9(9)V99.
022800     05  CTL-DEDUCTED-COUNT      PIC 9(07).
022900     05  CTL-SKIPPED-COUNT       PIC 9(07).
023000     05  CTL-NORECIPE-COUNT      PIC 9(07).
023050     05  CTL-OVERFLOW-COUNT      PIC 9(07).
023100     05  FILLER                     PIC X(08).
023200 01  CONTROL-TOTALS-LINE-R REDEFINES CONTROL-TOTALS-LINE.
023300     05  CTL-RAW-BYTES           PIC X(87).
023400*
023500 01  RUN-TOTALS.
023600     05  ORDER-COUNT                  PIC 9(07) COMP VALUE ZERO.
023700     05  SUBTOTAL-SUM                 PIC S9(9)V99   VALUE ZERO.
023800     05  TAX-SUM                      PIC S9(9)V99   VALUE ZERO.
023900     05  SERVICE-CHARGE-SUM           PIC S9(9)V99   VALUE ZERO.
024000     05  TOTAL-SUM                    PIC S9(9)V99   VALUE ZERO.
024100     05  INGREDIENTS-DEDUCTED-COUNT   PIC 9(07) COMP VALUE ZERO.
024200     05  INGREDIENTS-SKIPPED-COUNT    PIC 9(07) COMP VALUE ZERO.
024300     05  NO-RECIPE-COUNT              PIC 9(07) COMP VALUE ZERO.
024320     05  ITEMS-OVERFLOW-COUNT         PIC 9(07) COMP VALUE ZERO.
024350     05  FILLER                          PIC X(08).
024400*
024500 PROCEDURE DIVISION.
024600*
024700 000-RUN-ORDER-BATCH.
024800*
024900     OPEN INPUT  ORDERS-IN
025000                 ORDER-ITEMS-IN
025100                 RECIPE-INGREDIENTS-IN
025200                 RESTAURANTS-MASTER
025300                 MENU-ITEMS-MASTER
025400                 RECIPES-MASTER.
025500     OPEN I-O    INVENTORY-ITEMS-MASTER.
025600     OPEN OUTPUT ORDERS-OUT
025700                 INVENTORY-TRANSACTIONS-OUT
025800                 INVENTORY-ITEMS-OUT
025900                 CONTROL-TOTALS-OUT.
026000     PERFORM 210-READ-ORDER-RECORD.
026100     PERFORM 220-READ-ORDER-ITEM-RECORD.
026200     PERFORM 300-PROCESS-ORDER-GROUP
026300         UNTIL ORDERS-EOF.
026400     PERFORM 700-DUMP-INVENTORY-ITEMS-MASTER.
026500     PERFORM 800-WRITE-CONTROL-TOTALS.
026600     CLOSE ORDERS-IN
026700           ORDER-ITEMS-IN
026800           RECIPE-INGREDIENTS-IN
026900           RESTAURANTS-MASTER
027000           MENU-ITEMS-MASTER
027100           RECIPES-MASTER
027200           ORDERS-OUT
027300           INVENTORY-TRANSACTIONS-OUT
027400           INVENTORY-ITEMS-OUT
027500           CONTROL-TOTALS-OUT.
027600     STOP RUN.
027700*
027800 210-READ-ORDER-RECORD.
027900*
028000     READ ORDERS-IN INTO ORDER-MASTER-RECORD
028100         AT END
028200             MOVE "Y" TO ORDERS-EOF-SWITCH.
028300*
028400 220-READ-ORDER-ITEM-RECORD.
028500*
028600     READ ORDER-ITEMS-IN INTO ORDER-ITEM-DETAIL-RECORD
028700         AT END
028800             MOVE "Y" TO ORDER-ITEM-EOF-SWITCH
028900             MOVE 999999999 TO OI-ORDER-ID.
029000*
029100 300-PROCESS-ORDER-GROUP.
029200*
029300     MOVE ZERO TO ORD-SUBTOTAL ORD-TAX-AMOUNT
029400                  ORD-SERVICE-CHARGE ORD-TOTAL-AMOUNT.
029500     MOVE ZERO TO INGREDIENT-TABLE-COUNT.
029600     PERFORM 320-ACCUMULATE-ORDER-ITEM
029700         UNTIL ORDER-ITEM-EOF
029800            OR OI-ORDER-ID NOT = ORD-ID.
029900     PERFORM 400-LOOKUP-RESTAURANT.
030000     IF RESTAURANT-FOUND
030100         PERFORM 420-COMPUTE-ORDER-TOTALS.
030200     PERFORM 430-WRITE-ORDER-OUT.
030300     PERFORM 500-TRACK-ORDER-ITEM-INVENTORY.
030400     ADD 1              TO ORDER-COUNT.
030500     ADD ORD-SUBTOTAL       TO SUBTOTAL-SUM.
030600     ADD ORD-TAX-AMOUNT     TO TAX-SUM.
030700     ADD ORD-SERVICE-CHARGE TO SERVICE-CHARGE-SUM.
030800     ADD ORD-TOTAL-AMOUNT   TO TOTAL-SUM.
030900     PERFORM 210-READ-ORDER-RECORD.
031000*
031100 320-ACCUMULATE-ORDER-ITEM.
031200*
031300     ADD OI-TOTAL-PRICE TO ORD-SUBTOTAL.
031400     IF INGREDIENT-TABLE-COUNT < 200
031500         ADD 1 TO INGREDIENT-TABLE-COUNT
031600         SET OI-HOLD-INDEX TO INGREDIENT-TABLE-COUNT
031700         MOVE OI-MENU-ITEM-ID TO OIH-MENU-ITEM-ID (OI-HOLD-INDEX)
031800         MOVE OI-QUANTITY     TO OIH-QUANTITY (OI-HOLD-INDEX)
031810     ELSE
031820         PERFORM 330-LOG-ITEM-TABLE-OVERFLOW.
031900     PERFORM 220-READ-ORDER-ITEM-RECORD.
031910*
031920 330-LOG-ITEM-TABLE-OVERFLOW.
031930*
031940     DISPLAY "ORDER ITEM HOLD TABLE FULL -- ORDER ID " ORD-ID
031950         " ITEM " OI-MENU-ITEM-ID
031960         " -- NO INGREDIENT DEDUCTION POSTED FOR THIS LINE".
031970     ADD 1 TO ITEMS-OVERFLOW-COUNT.
032000*
032100 400-LOOKUP-RESTAURANT.
032200*
032300     MOVE "Y" TO RESTAURANT-FOUND-SWITCH.
032400     MOVE ORD-TENANT-ID TO RSTMASTR-RR-NUMBER.
032500     READ RESTAURANTS-MASTER INTO RESTAURANT-MASTER-RECORD
032600         INVALID KEY
032700             MOVE "N" TO RESTAURANT-FOUND-SWITCH.
032800*
032900 420-COMPUTE-ORDER-TOTALS.
033000*
033100     COMPUTE ORD-TAX-AMOUNT ROUNDED =
033200             ORD-SUBTOTAL * RST-TAX-RATE / 100
033300         ON SIZE ERROR
033400             MOVE ZERO TO ORD-TAX-AMOUNT.
033500     COMPUTE ORD-SERVICE-CHARGE ROUNDED =
033600             ORD-SUBTOTAL * RST-SERVICE-CHARGE-RATE / 100
033700         ON SIZE ERROR
033800             MOVE ZERO TO ORD-SERVICE-CHARGE.
033900     COMPUTE ORD-TOTAL-AMOUNT =
034000             ORD-SUBTOTAL + ORD-TAX-AMOUNT + ORD-SERVICE-CHARGE
034100                          - ORD-DISCOUNT-AMOUNT
034200         ON SIZE ERROR
034300             MOVE ORD-SUBTOTAL TO ORD-TOTAL-AMOUNT.
034400*
034500 430-WRITE-ORDER-OUT.
034600*
034700     WRITE ORDERS-OUT-RECORD FROM ORDER-MASTER-RECORD.
034800     IF NOT ORDEROUT-SUCCESSFUL
034900         DISPLAY "WRITE ERROR ON ORDERS-OUT FOR ORDER ID "
035000             ORD-ID
035100         DISPLAY "FILE STATUS CODE IS " ORDEROUT-FILE-STATUS.
035200*
035300 500-TRACK-ORDER-ITEM-INVENTORY.
035400*
035500     PERFORM 510-TRACK-ONE-ORDER-ITEM
035600         VARYING OI-HOLD-INDEX FROM 1 BY 1
035700         UNTIL OI-HOLD-INDEX > INGREDIENT-TABLE-COUNT.
035800*
035900 510-TRACK-ONE-ORDER-ITEM.
036000*
036100     MOVE OIH-MENU-ITEM-ID (OI-HOLD-INDEX) TO CURRENT-MENU-ITEM-ID.
036200     MOVE OIH-QUANTITY (OI-HOLD-INDEX)     TO CURRENT-ORDER-QTY.
036300     PERFORM 520-LOOKUP-RECIPE.
036400     IF RECIPE-FOUND
036500         PERFORM 525-READ-RECIPE-INGREDIENTS
036600     ELSE
036700         ADD 1 TO NO-RECIPE-COUNT.
036800*
036900 520-LOOKUP-RECIPE.
037000*
037100     MOVE "Y" TO MENU-ITEM-FOUND-SWITCH.
037200     MOVE CURRENT-MENU-ITEM-ID TO MENMASTR-RR-NUMBER.
037300     READ MENU-ITEMS-MASTER INTO MENU-ITEM-MASTER-RECORD
037400         INVALID KEY
037500             MOVE "N" TO MENU-ITEM-FOUND-SWITCH
037600     END-READ.
037700     IF MENU-ITEM-FOUND
037800         MOVE "Y" TO RECIPE-FOUND-SWITCH
037900         MOVE CURRENT-MENU-ITEM-ID TO RCPMASTR-RR-NUMBER
038000         READ RECIPES-MASTER INTO RECIPE-MASTER-RECORD
038100             INVALID KEY
038200                 MOVE "N" TO RECIPE-FOUND-SWITCH
038300         END-READ
038400     ELSE
038500         MOVE "N" TO RECIPE-FOUND-SWITCH.
038600*
038700 525-READ-RECIPE-INGREDIENTS.
038800*
038900     CLOSE RECIPE-INGREDIENTS-IN.
039000     OPEN INPUT RECIPE-INGREDIENTS-IN.
039100     MOVE "N" TO INGREDIENT-GROUP-EOF-SWITCH.
039200     PERFORM 526-READ-INGREDIENT-RECORD.
039300     PERFORM 526-READ-INGREDIENT-RECORD
039400         UNTIL INGREDIENT-GROUP-EOF
039500            OR RI-RECIPE-ID = RCP-ID.
039600     PERFORM 530-APPLY-INGREDIENT-DEDUCTION
039700         UNTIL INGREDIENT-GROUP-EOF
039800            OR RI-RECIPE-ID NOT = RCP-ID.
039900*
040000 526-READ-INGREDIENT-RECORD.
040100*
040200     READ RECIPE-INGREDIENTS-IN INTO RECIPE-INGREDIENT-DETAIL-RECORD
040300         AT END
040400             MOVE "Y" TO INGREDIENT-GROUP-EOF-SWITCH.
040500*
040600 530-APPLY-INGREDIENT-DEDUCTION.
040700*
040800     COMPUTE NEEDED-QTY = RI-QUANTITY * CURRENT-ORDER-QTY.
040900     PERFORM 540-LOOKUP-INVENTORY-ITEM.
041000     IF INVENTORY-ITEM-FOUND
041100         IF INV-CURRENT-STOCK < NEEDED-QTY
041200             PERFORM 550-LOG-INSUFFICIENT-STOCK
041300         ELSE
041400             PERFORM 560-POST-INGREDIENT-DEDUCTION
041500         END-IF
041600     ELSE
041700         PERFORM 570-LOG-INVENTORY-ITEM-NOT-FOUND.
041800     PERFORM 526-READ-INGREDIENT-RECORD.
041900*
042000 540-LOOKUP-INVENTORY-ITEM.
042100*
042200     MOVE "Y" TO INVENTORY-ITEM-FOUND-SWITCH.
042300     MOVE RI-INVENTORY-ITEM-ID TO INVMASTR-RR-NUMBER.
042400     READ INVENTORY-ITEMS-MASTER INTO INVENTORY-ITEM-MASTER-RECORD
042500         INVALID KEY
042600             MOVE "N" TO INVENTORY-ITEM-FOUND-SWITCH.
042700*
042800 550-LOG-INSUFFICIENT-STOCK.
042900*
043000     DISPLAY "INSUFFICIENT STOCK -- ITEM " RI-INVENTORY-ITEM-ID
043100         " NEEDED " NEEDED-QTY-DIGITS
043200         " ON HAND " INV-CURRENT-STOCK.
043300     ADD 1 TO INGREDIENTS-SKIPPED-COUNT.
043400*
043500 560-POST-INGREDIENT-DEDUCTION.
043600*
043700     ADD 1 TO TXN-SEQUENCE-NUMBER.
043800     MOVE INV-TENANT-ID        TO TNK-TENANT.
043900     MOVE TXN-SEQUENCE-NUMBER TO TNK-SEQUENCE.
044000     MOVE SPACES TO TXN-NUMBER.
044100     STRING "INV-"          DELIMITED BY SIZE
044200            TNK-TENANT   DELIMITED BY SIZE
044300            "-"             DELIMITED BY SIZE
044400            TNK-SEQUENCE DELIMITED BY SIZE
044500         INTO TXN-NUMBER.
044600     MOVE RI-INVENTORY-ITEM-ID TO TXN-INVENTORY-ITEM-ID.
044700     SET TXN-STOCK-OUT TO TRUE.
044800     MOVE NEEDED-QTY       TO TXN-QUANTITY.
044900     MOVE ZERO                TO TXN-UNIT-COST.
045000     MOVE ZERO                TO TXN-TOTAL-COST.
045100     MOVE INV-CURRENT-STOCK   TO TXN-PREVIOUS-STOCK.
045200     SUBTRACT NEEDED-QTY FROM INV-CURRENT-STOCK.
045300     MOVE INV-CURRENT-STOCK   TO TXN-NEW-STOCK.
045400     MOVE ORD-NUMBER          TO TXN-REFERENCE-NUMBER.
045500     MOVE SPACES              TO TXN-NOTES.
045600     PERFORM 580-WRITE-TRANSACTION-OUT.
045700     PERFORM 590-REWRITE-INVENTORY-ITEM.
045800     ADD 1 TO INGREDIENTS-DEDUCTED-COUNT.
045900*
046000 570-LOG-INVENTORY-ITEM-NOT-FOUND.
046100*
046200     DISPLAY "INVENTORY ITEM NOT FOUND -- ITEM "
046300         RI-INVENTORY-ITEM-ID.
046400     ADD 1 TO INGREDIENTS-SKIPPED-COUNT.
046500*
046600 580-WRITE-TRANSACTION-OUT.
046700*
046800     WRITE INVENTORY-TRANSACTIONS-OUT-RECORD
046900         FROM INVENTORY-TRANSACTION-RECORD.
047000*
047100 590-REWRITE-INVENTORY-ITEM.
047200*
047300     REWRITE INVENTORY-ITEMS-MASTER-RECORD
047400         FROM INVENTORY-ITEM-MASTER-RECORD.
047500*
047600 700-DUMP-INVENTORY-ITEMS-MASTER.
047700*
047800*    THE ITEM MASTER WAS HELD I-O FOR RANDOM REWRITE DURING THE
047900*    DEDUCTION PASS ABOVE.  CLOSE AND REOPEN INPUT-ONLY SO THE
048000*    DYNAMIC-ACCESS FILE REPOSITIONS TO ITS FIRST RECORD FOR A
048100*    STRAIGHT SEQUENTIAL DUMP TO INVENTORY-ITEMS-OUT.
048200     CLOSE INVENTORY-ITEMS-MASTER.
048300     OPEN INPUT INVENTORY-ITEMS-MASTER.
048400     PERFORM 710-READ-NEXT-INVENTORY-ITEM.
048500     PERFORM 720-WRITE-INVENTORY-ITEM-OUT
048600         UNTIL INVENTORY-DUMP-EOF.
048700     CLOSE INVENTORY-ITEMS-MASTER.
048800*
048900 710-READ-NEXT-INVENTORY-ITEM.
049000*
049100     READ INVENTORY-ITEMS-MASTER NEXT RECORD
049200             INTO INVENTORY-ITEM-MASTER-RECORD
049300         AT END
049400             MOVE "Y" TO INVENTORY-DUMP-EOF-SWITCH.
049500*
049600 720-WRITE-INVENTORY-ITEM-OUT.
049700*
049800     WRITE INVENTORY-ITEMS-OUT-RECORD
049900         FROM INVENTORY-ITEM-MASTER-RECORD.
050000     PERFORM 710-READ-NEXT-INVENTORY-ITEM.
050100*
050200 800-WRITE-CONTROL-TOTALS.
050300*
050400     INITIALIZE CONTROL-TOTALS-LINE.
050500     MOVE ORDER-COUNT               TO CTL-ORDER-COUNT.
050600     MOVE SUBTOTAL-SUM               TO CTL-SUBTOTAL-SUM.
050700     MOVE TAX-SUM                    TO CTL-TAX-SUM.
050800     MOVE SERVICE-CHARGE-SUM         TO CTL-SERVICE-SUM.
050900     MOVE TOTAL-SUM                  TO CTL-TOTAL-SUM.
051000     MOVE INGREDIENTS-DEDUCTED-COUNT TO CTL-DEDUCTED-COUNT.
051100     MOVE INGREDIENTS-SKIPPED-COUNT  TO CTL-SKIPPED-COUNT.
051200     MOVE NO-RECIPE-COUNT            TO CTL-NORECIPE-COUNT.
051250     MOVE ITEMS-OVERFLOW-COUNT       TO CTL-OVERFLOW-COUNT.
051300     WRITE CONTROL-TOTALS-OUT-RECORD FROM CTL-RAW-BYTES.
