000100******************************************************************
000200** ORDER ITEM DETAIL RECORD LAYOUT
000300** ONE RECORD PER ORDERED MENU-ITEM LINE.  DETAIL RECORDS FOLLOW
000400** THEIR PARENT ORDER HEADER RECORD IN ORDER-ITEMS-IN, GROUPED BY
000500** OI-ORDER-ID.
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800******************************************************************
000850
000900 01  ORDER-ITEM-DETAIL-RECORD.
001000     05  OI-ORDER-ID                  PIC 9(09).
001100     05  OI-ID                        PIC 9(09).
001200     05  OI-MENU-ITEM-ID               PIC 9(09).
001300     05  OI-QUANTITY                   PIC 9(05).
001400     05  OI-PRICING.
001500         10  OI-UNIT-PRICE             PIC S9(8)V99 COMP-3.
001600         10  OI-TOTAL-PRICE            PIC S9(8)V99 COMP-3.
001700     05  OI-ITEM-STATUS                PIC X(09).
001800         88  ITEM-PENDING                     VALUE "PENDING  ".
001900         88  ITEM-PREPARING                   VALUE "PREPARING".
002000         88  ITEM-READY                       VALUE "READY    ".
002100         88  ITEM-SERVED                      VALUE "SERVED   ".
002200         88  ITEM-CANCELLED                   VALUE "CANCELLED".
002300     05  FILLER                        PIC X(08).
