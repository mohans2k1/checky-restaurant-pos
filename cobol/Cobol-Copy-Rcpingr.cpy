000100******************************************************************
000200** RECIPE INGREDIENT DETAIL RECORD LAYOUT
000300** ONE RECORD PER INGREDIENT OF A RECIPE.  DETAIL RECORDS FOLLOW
000400** THEIR PARENT RECIPE IN RECIPE-INGREDIENTS-IN, GROUPED BY
000500** RI-RECIPE-ID, IN DISPLAY ORDER.
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800******************************************************************
000850
000900 01  RECIPE-INGREDIENT-DETAIL-RECORD.
001000     05  RI-RECIPE-ID                 PIC 9(09).
001100     05  RI-INVENTORY-ITEM-ID          PIC 9(09).
001200     05  RI-QUANTITY                   PIC S9(7)V9(3) COMP-3.
001300     05  RI-UNIT                       PIC X(10).
001400     05  FILLER                        PIC X(08).
