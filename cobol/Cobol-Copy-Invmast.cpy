000100******************************************************************
000200** INVENTORY ITEM MASTER RECORD LAYOUT
000300** ONE RECORD PER STOCKED ITEM.  INV-CURRENT-STOCK IS MAINTAINED
000400** BY BOTH ORD1000 (RECIPE-DRIVEN CONSUMPTION) AND INV2000
000500** (DIRECT STOCK-IN/STOCK-OUT/ADJUSTMENT/TRANSFER POSTING).
000600**
000700** 98-02  RJT  ORIGINAL LAYOUT FOR ORDER PRICING CONVERSION
000800** 99-11  RJT  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, OK
000900** 03-41  TLH  ADDED INV-REORDER-QUANTITY PER TICKET CK-0041
001000******************************************************************
001050
001100 01  INVENTORY-ITEM-MASTER-RECORD.
001200     05  INV-ID                       PIC 9(09).
001300     05  INV-TENANT-ID                 PIC 9(09).
001400     05  INV-ITEM-CODE                 PIC X(20).
001500     05  INV-NAME                     PIC X(60).
001600     05  INV-CATEGORY                  PIC X(16).
001700         88  CATEGORY-INGREDIENT              VALUE "INGREDIENT      ".
001800         88  CATEGORY-PACKAGING                VALUE "PACKAGING       ".
001900         88  CATEGORY-EQUIPMENT                VALUE "EQUIPMENT       ".
002000         88  CATEGORY-CLEANING-SUPPLY           VALUE "CLEANING_SUPPLY ".
002100         88  CATEGORY-OFFICE-SUPPLY             VALUE "OFFICE_SUPPLY   ".
002200         88  CATEGORY-OTHER                     VALUE "OTHER           ".
002300     05  INV-UNIT                      PIC X(10).
002400     05  INV-STOCK-LEVELS.
002500         10  INV-CURRENT-STOCK         PIC S9(7)V9(3) COMP-3.
002600         10  INV-MINIMUM-STOCK         PIC S9(7)V9(3) COMP-3.
002700         10  INV-REORDER-LEVEL         PIC S9(7)V9(3) COMP-3.
002800         10  INV-REORDER-QUANTITY      PIC S9(7)V9(3) COMP-3.
002900     05  INV-UNIT-COST                 PIC S9(8)V99 COMP-3.
003000     05  INV-IS-ACTIVE                 PIC X(01).
003100         88  INVENTORY-ITEM-ACTIVE             VALUE "Y".
003200         88  INVENTORY-ITEM-INACTIVE           VALUE "N".
003300     05  FILLER                        PIC X(09).
